000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    DSP1500.
000400 AUTHOR.        R HALVERSEN.
000500 INSTALLATION.  CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  09/16/87.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    DSP1500  --  BUILD PACKAGE-FILE FROM THE BOOKING SEED FEED  *
001300*                                                                *
001400*    ONE-TIME (OR RE-RUN AS NEEDED) CONVERSION JOB.  READS THE   *
001500*    SEQUENTIAL PACKAGE-BOOKING SEED FILE PRODUCED BY THE ORDER  *
001600*    DESK AND BUILDS PACKAGE-FILE, A RELATIVE FILE, SO DSP2000   *
001700*    AND DSP3000 CAN GET AT A PACKAGE RECORD DIRECTLY BY PKG-ID  *
001800*    INSTEAD OF SCANNING THE WHOLE BOOK.  EVERY PACKAGE COMING   *
001900*    OFF THE SEED FEED IS BOOKED CREATED -- NOTHING IS LOADED OR *
002000*    DELIVERED UNTIL DSP2000/DSP3000 SAY SO.                     *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    870916  RHALVERS  ORIGINAL PROGRAM                          *
002500*    890212  RHALVERS  TICKET DP-0544 - CONVERTED FROM AN        *
002600*                      INDEXED BUILD (NO ISAM ON THIS BUILD) TO  *
002700*                      THE RELATIVE-FILE SUBSTITUTION            *
002800*    951130  DOKONKWO  TICKET DP-1340 - WIDENED TO MATCH PKGMAST *
002900*                      DELIVERY ADDRESS FIELD CHANGE             *
003000*    990218  TMARSH    TICKET DP-2091 Y2K - PKG-DEADLINE ON THE  *
003100*                      SEED FEED WIDENED TO CCYYMMDDHHMMSS,      *
003200*                      SEED FEED LAYOUT REBUILT BY ORDER DESK    *
003250*    070119  KPELLET   TICKET DP-2688 - RUN DATE NOW STAMPED TO  *
003260*                      THE LOG, SAME CHANGE AS MADE TO DSP1000   *
003300*                                                                *
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600*
004700 FILE-CONTROL.
004800     SELECT PKGSEED  ASSIGN TO "c:\cobol\data\pkgseed.dat".
004900     SELECT PACKAGE-FILE ASSIGN TO "c:\cobol\data\pkgfile.dat"
005000                     ORGANIZATION IS RELATIVE
005100                     ACCESS IS RANDOM
005200                     RELATIVE KEY IS PKG-RR-NUMBER
005300                     FILE STATUS IS PKGFILE-FILE-STATUS.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  PKGSEED.
006000*
006100 01  SEQUENTIAL-RECORD-AREA          PIC X(130).
006200*
006300 FD  PACKAGE-FILE.
006400*
006500 01  PACKAGE-RECORD-AREA             PIC X(130).
006600*
006700 WORKING-STORAGE SECTION.
006800*
006900 01  SWITCHES.
007000     05  PKGSEED-EOF-SWITCH          PIC X       VALUE "N".
007100         88  PKGSEED-EOF                         VALUE "Y".
007200*
007300 01  FILE-STATUS-FIELDS.
007400     05  PKGFILE-FILE-STATUS         PIC X(2).
007500         88  PKGFILE-SUCCESSFUL               VALUE "00".
007600*
007700 01  KEY-FIELDS.
007800     05  PKG-RR-NUMBER               PIC 9(9) COMP.
007900*
008000 01  RUN-COUNTERS.
008100     05  PACKAGES-LOADED          PIC 9(5) COMP.
008200     05  PACKAGES-LOADED-EDIT     PIC ZZZZ9.
008300*
008400 01  PACKAGE-WEIGHT-TOTAL         PIC S9(7)V9(2).
008500 01  PACKAGE-WEIGHT-TOTAL-EDIT    PIC ZZZZZ9.99-.
008600*
008610 01  CENTURY-CONSTANT             PIC 9(2) VALUE 20.            DP-2688
008620 01  RUN-DATE-ACCEPT              PIC 9(6).                     DP-2688
008630 01  RUN-DATE-ACCEPT-R REDEFINES RUN-DATE-ACCEPT.            DP-2688
008640     05  RUN-DATE-YY              PIC 9(2).                     DP-2688
008641     05  RUN-DATE-MM              PIC 9(2).                     DP-2688
008642     05  RUN-DATE-DD              PIC 9(2).                     DP-2688
008650 01  PACKAGE-SEED-RUN-DATE.
008660     05  RUN-YEAR                 PIC 9(4).
008670     05  RUN-MONTH                PIC 9(2).
008680     05  RUN-DAY                  PIC 9(2).
008690     05  FILLER                      PIC X(8).
008695 01  PACKAGE-SEED-RUN-DATE-R REDEFINES PACKAGE-SEED-RUN-DATE.
008696     05  RUN-DATE-JULIAN          PIC 9(5).
008697     05  FILLER                      PIC X(11).
008700 01  PACKAGE-ID-DISPLAY           PIC 9(9).
008800 01  PACKAGE-ID-DISPLAY-R REDEFINES PACKAGE-ID-DISPLAY.
008900     05  PID-BOOKING-BLOCK        PIC 9(3).
009000     05  PID-BOOKING-SEQUENCE     PIC 9(6).
009100*
009200     COPY PKGMAST.
009300*
009400 PROCEDURE DIVISION.
009500*
009600 000-BUILD-PACKAGE-FILE.
009700*
009800     OPEN INPUT  PKGSEED
009900          OUTPUT PACKAGE-FILE.
009950     ACCEPT RUN-DATE-ACCEPT FROM DATE.                          DP-2688
009960     MOVE CENTURY-CONSTANT TO RUN-YEAR(1:2).                 DP-2688
009970     MOVE RUN-DATE-YY TO RUN-YEAR(3:2).                      DP-2688
009980     MOVE RUN-DATE-MM TO RUN-MONTH.                          DP-2688
009990     MOVE RUN-DATE-DD TO RUN-DAY.                            DP-2688
010000     MOVE ZERO TO PACKAGES-LOADED.
010100     MOVE ZERO TO PACKAGE-WEIGHT-TOTAL.
010200     PERFORM 100-BUILD-PACKAGE-RECORD
010300         UNTIL PKGSEED-EOF.
010400     CLOSE PKGSEED
010500           PACKAGE-FILE.
010600     MOVE PACKAGES-LOADED TO PACKAGES-LOADED-EDIT.
010700     MOVE PACKAGE-WEIGHT-TOTAL TO PACKAGE-WEIGHT-TOTAL-EDIT.
010750     DISPLAY "DSP1500 - RUN DATE: " RUN-YEAR "-"                DP-2688
010760         RUN-MONTH "-" RUN-DAY.                              DP-2688
010800     DISPLAY "DSP1500 - PACKAGES LOADED: " PACKAGES-LOADED-EDIT.
010900     DISPLAY "DSP1500 - TOTAL BOOKED WEIGHT KG: "
011000         PACKAGE-WEIGHT-TOTAL-EDIT.
011100     STOP RUN.
011200*
011300 100-BUILD-PACKAGE-RECORD.
011400*
011500     PERFORM 110-READ-PACKAGE-SEED-RECORD.
011600     IF NOT PKGSEED-EOF
011700         PERFORM 120-WRITE-PACKAGE-RECORD.
011800*
011900 110-READ-PACKAGE-SEED-RECORD.
012000*
012100     READ PKGSEED INTO PACKAGE-MASTER-RECORD
012200         AT END
012300             MOVE "Y" TO PKGSEED-EOF-SWITCH.
012400*
012500 120-WRITE-PACKAGE-RECORD.
012600*
012700*    EVERY PACKAGE COMES OFF THE SEED FEED UNASSIGNED -- NO
012800*    ROUTE, STATUS CREATED.  DSP2000 IS THE ONLY PROGRAM THAT
012900*    EVER PUTS A PACKAGE ONTO A ROUTE.
013000     MOVE "CREATED" TO PKG-STATUS.
013100     MOVE ZERO TO PKG-ROUTE-ID.
013200     COMPUTE PKG-RR-NUMBER = PKG-ID - 100000.
013300     MOVE PKG-ID TO PACKAGE-ID-DISPLAY.
013400     ADD PKG-WEIGHT-KG TO PACKAGE-WEIGHT-TOTAL.
013500     WRITE PACKAGE-RECORD-AREA FROM PACKAGE-MASTER-RECORD
013600         INVALID KEY
013700             DISPLAY "WRITE ERROR ON PKGFILE, BOOKING BLOCK "
013800                 PID-BOOKING-BLOCK " SEQUENCE "
013900                 PID-BOOKING-SEQUENCE
014000             DISPLAY "FILE STATUS CODE IS " PKGFILE-FILE-STATUS
014100             MOVE "Y" TO PKGSEED-EOF-SWITCH
014200         NOT INVALID KEY
014300             ADD 1 TO PACKAGES-LOADED.
