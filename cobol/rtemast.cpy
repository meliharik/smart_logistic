000100******************************************************************
000200*                                                                *
000300*    RTEMAST  --  DELIVERY ROUTE MASTER RECORD LAYOUT            *
000400*                                                                *
000500*    ONE RECORD PER DELIVERY ROUTE.  RTE-ID IS ASSIGNED BY       *
000600*    DSP2000 WHEN THE ROUTE IS BUILT.  FILE IS CARRIED AS A      *
000700*    RELATIVE FILE FOR THE SAME REASON AS VEHMAST/PKGMAST --     *
000800*    SEE VEHMAST'S BANNER.  DSP2000 WRITES NEW ROUTES; DSP4000   *
000900*    REWRITES A ROUTE WHEN IT COMPLETES.  EVERY PROGRAM THAT     *
001000*    OPENS DELIVERY-ROUTE-FILE CARRIES ITS OWN RTE-RR-NUMBER     *
001100*    KEY FIELD.                                                  *
001200*                                                                *
001300*    RTE-PACKAGE-IDS CARRIES THE STOPS IN DELIVERY ORDER --      *
001400*    EARLIEST PKG-DEADLINE FIRST -- AS BUILT BY DSP2000'S        *
001500*    ROUTING SORT.  RTE-PACKAGE-COUNT TELLS HOW MANY OF THE 50   *
001600*    OCCURRENCES ARE ACTUALLY IN USE; THE SHOP HAS NOT SEEN A    *
001700*    LOAD BIGGER THAN 50 STOPS AND ISN'T BUILDING FOR ONE.       *
001800*                                                                *
001900*    CHANGE LOG                                                  *
002000*    ----------                                                  *
002100*    880509  RHALVERS  ORIGINAL LAYOUT, 25-STOP TABLE             *
002200*    930714  DOKONKWO  TICKET DP-0877 - TABLE WIDENED TO 50      *
002300*                      STOPS, LARGER TRUCKS COMING ON LINE       *
002400*    990218  TMARSH    TICKET DP-2091 Y2K - RTE-CREATED-AT AND   *
002500*                      RTE-COMPLETED-AT WIDENED FROM YYMMDDHH-   *
002600*                      MMSS (12) TO CCYYMMDDHHMMSS (14), SPLIT   *
002700*                      REDEFINES REBUILT WITH 4-DIGIT YEARS      *
002800*                                                                *
002900******************************************************************
003000*
003100 01  DELIVERY-ROUTE-MASTER-RECORD.
003200     05  RTE-ID                      PIC 9(9).
003300     05  RTE-VEHICLE-ID              PIC 9(9).
003400     05  RTE-CREATED-AT              PIC 9(14).
003500     05  RTE-CREATED-AT-R REDEFINES RTE-CREATED-AT.
003600         10  RTE-CA-CENTURY          PIC 9(2).
003700         10  RTE-CA-YEAR-OF-CENT     PIC 9(2).
003800         10  RTE-CA-MONTH            PIC 9(2).
003900         10  RTE-CA-DAY              PIC 9(2).
004000         10  RTE-CA-HOURS            PIC 9(2).
004100         10  RTE-CA-MINUTES          PIC 9(2).
004200         10  RTE-CA-SECONDS          PIC 9(2).
004300     05  RTE-COMPLETED-AT            PIC 9(14).
004400     05  RTE-COMPLETED-AT-R REDEFINES RTE-COMPLETED-AT.
004500         10  RTE-CO-CENTURY          PIC 9(2).
004600         10  RTE-CO-YEAR-OF-CENT     PIC 9(2).
004700         10  RTE-CO-MONTH            PIC 9(2).
004800         10  RTE-CO-DAY              PIC 9(2).
004900         10  RTE-CO-HOURS            PIC 9(2).
005000         10  RTE-CO-MINUTES          PIC 9(2).
005100         10  RTE-CO-SECONDS          PIC 9(2).
005200     05  RTE-TOTAL-WEIGHT-KG         PIC S9(7)V9(2).
005300     05  RTE-PACKAGE-COUNT           PIC 9(4).
005400     05  RTE-PACKAGE-IDS             PIC 9(9)
005500                                     OCCURS 50 TIMES.
005600     05  FILLER                      PIC X(11).
