000100******************************************************************
000200*                                                                *
000300*    VEHMAST  --  VEHICLE MASTER RECORD LAYOUT                   *
000400*                                                                *
000500*    ONE RECORD PER DELIVERY VEHICLE.  VEH-ID IS THE SURROGATE   *
000600*    KEY ASSIGNED AT FLEET SET-UP TIME (SEE DSP1000).  THE FILE  *
000700*    IS CARRIED AS A RELATIVE FILE SINCE THE BATCH BUILD HAS NO  *
000800*    INDEXED/ISAM SUPPORT.  THE RELATIVE KEY ITSELF (xx-RR-      *
000900*    NUMBER) IS NOT PART OF THIS RECORD -- COBOL REQUIRES THE    *
001000*    RELATIVE KEY TO LIVE IN WORKING-STORAGE, NOT THE FD -- SO   *
001100*    EVERY PROGRAM THAT OPENS VEHICLE-FILE CARRIES ITS OWN       *
001200*    VEH-RR-NUMBER IN A KEY-FIELDS GROUP, COMPUTED FROM VEH-ID.  *
001300*                                                                *
001400*    CHANGE LOG                                                  *
001500*    ----------                                                  *
001600*    870304  RHALVERS  ORIGINAL LAYOUT                           *
001700*    881117  RHALVERS  REPOINTED TO THE RELATIVE SUBSTITUTION,   *
001800*                      NO INDEXED SUPPORT ON THIS BUILD YET      *
001900*    940822  DOKONKWO  TICKET DP-1184 - WIDENED LICENSE PLATE    *
002000*                      FIELD TO X(20) FOR OUT-OF-STATE PLATES    *
002100*    991005  TMARSH    TICKET DP-2091 Y2K - REVIEWED, NO DATE    *
002200*                      FIELDS ON THIS RECORD, NO CHANGE NEEDED   *
002300*                                                                *
002400******************************************************************
002500*
002600 01  VEHICLE-MASTER-RECORD.
002700     05  VEH-ID                      PIC 9(9).
002800     05  VEH-LICENSE-PLATE           PIC X(20).
002900     05  VEH-CAPACITY-DATA.
003000         10  VEH-CAPACITY-KG         PIC S9(7)V9(2).
003100         10  VEH-CURRENT-LOAD-KG     PIC S9(7)V9(2).
003200     05  VEH-STATUS                  PIC X(20).
003300         88  VEH-AVAILABLE                    VALUE "AVAILABLE".
003400         88  VEH-IN-TRANSIT                   VALUE "IN-TRANSIT".
003500     05  FILLER                      PIC X(13).
