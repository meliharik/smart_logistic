000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    DSP9000.
000400 AUTHOR.        D OKONKWO.
000500 INSTALLATION.  CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  02/11/89.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    DSP9000  --  RUN-TIMESTAMP SUBROUTINE                       *
001300*                                                                *
001400*    CALLED BY DSP2000 AND DSP4000 TO STAMP RTE-CREATED-AT AND   *
001500*    RTE-COMPLETED-AT WITH A SORTABLE CCYYMMDDHHMMSS VALUE.       *
001600*    HANDS BACK THE SYSTEM DATE/TIME THROUGH THE LINKAGE          *
001700*    SECTION -- ONE 14-DIGIT NUMERIC FIELD, NOTHING ELSE.         *
001800*                                                                *
001900*    THE CENTURY IS NOT ON THE ACCEPT FROM DATE REGISTER (IT     *
002000*    ONLY HANDS BACK A 2-DIGIT YEAR), SO IT IS CARRIED HERE AS A  *
002100*    HARDCODED CENTURY-CONSTANT RATHER THAN PULLED FROM A      *
002200*    LIBRARY FUNCTION.  REVIEW THIS CONSTANT IF THIS PROGRAM IS   *
002300*    STILL RUNNING PAST 2099.                                     *
002400*                                                                *
002500*    CHANGE LOG                                                  *
002600*    ----------                                                  *
002700*    890211  DOKONKWO  ORIGINAL PROGRAM, CALLED BY DSP2000 ONLY   *
002800*    940815  DOKONKWO  TICKET DP-1177 - DSP4000 SPLIT OUT OF      *
002900*                      DSP2000 AND ALSO CALLS THIS ROUTINE NOW    *
003000*    991005  TMARSH    TICKET DP-2091 Y2K - REPLACED THE OLD      *
003100*                      HARDCODED "19" CENTURY LITERAL WITH        *
003200*                      CENTURY-CONSTANT, REVIEWED ANNUALLY     *
003300*                      SINCE UNTIL THE BUILD MOVES OFF THIS       *
003400*                      ACCEPT-FROM-DATE TECHNIQUE                 *
003450*    020311  KPELLET   TICKET DP-2405 - ANNUAL CENTURY REVIEW     *
003460*                      PER THE DP-2091 NOTE ABOVE, CENTURY-       *
003470*                      CONSTANT CONFIRMED STILL 20, NO CHANGE     *
003480*                      NEEDED UNTIL 2099                          *
003500*                                                                *
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100*
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 DATA DIVISION.
004600*
004700 WORKING-STORAGE SECTION.
004800*
004900 01  CENTURY-CONSTANT             PIC 9(2) COMP VALUE 20.
005000*
005100 01  DATE-ACCEPT                  PIC 9(6).
005200 01  DATE-ACCEPT-R REDEFINES DATE-ACCEPT.
005300     05  DATE-YY                  PIC 9(2).
005400     05  DATE-MM                  PIC 9(2).
005500     05  DATE-DD                  PIC 9(2).
005600*
005700 01  TIME-ACCEPT                  PIC 9(8).
005800 01  TIME-ACCEPT-R REDEFINES TIME-ACCEPT.
005900     05  TIME-HH                  PIC 9(2).
006000     05  TIME-MM                  PIC 9(2).
006100     05  TIME-SS                  PIC 9(2).
006200     05  TIME-HUNDREDTHS          PIC 9(2).
006300*
006400 01  BUILD-TIMESTAMP.
006500     05  BT-CENTURY               PIC 9(2).
006600     05  BT-YEAR-OF-CENT          PIC 9(2).
006700     05  BT-MONTH                 PIC 9(2).
006800     05  BT-DAY                   PIC 9(2).
006900     05  BT-HOURS                 PIC 9(2).
007000     05  BT-MINUTES               PIC 9(2).
007100     05  BT-SECONDS               PIC 9(2).
007200 01  BUILD-TIMESTAMP-R REDEFINES BUILD-TIMESTAMP
007300                                     PIC 9(14).
007400*
007500 LINKAGE SECTION.
007600*
007700 01  LS-RUN-TIMESTAMP                PIC 9(14).
007800*
007900 PROCEDURE DIVISION USING LS-RUN-TIMESTAMP.
008000*
008100 000-BUILD-RUN-TIMESTAMP.
008200*
008300     ACCEPT DATE-ACCEPT FROM DATE.
008400     ACCEPT TIME-ACCEPT FROM TIME.
008500     MOVE CENTURY-CONSTANT TO BT-CENTURY.
008600     MOVE DATE-YY          TO BT-YEAR-OF-CENT.
008700     MOVE DATE-MM          TO BT-MONTH.
008800     MOVE DATE-DD          TO BT-DAY.
008900     MOVE TIME-HH          TO BT-HOURS.
009000     MOVE TIME-MM          TO BT-MINUTES.
009100     MOVE TIME-SS          TO BT-SECONDS.
009200     MOVE BUILD-TIMESTAMP-R TO LS-RUN-TIMESTAMP.
009300     GOBACK.
