000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    DSP3000.
000400 AUTHOR.        R HALVERSEN.
000500 INSTALLATION.  CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  01/09/89.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    DSP3000  --  UPDATE PACKAGE STATUS                         *
001300*                                                                *
001400*    READS ONE STATUS REQUEST PER INPUT LINE -- A PACKAGE ID     *
001500*    AND THE STATUS THE ORDER DESK WANTS TO MOVE IT TO -- AND    *
001600*    CHECKS IT AGAINST THE PACKAGE STATE MACHINE BEFORE          *
001700*    REWRITING THE MASTER.  A PACKAGE ONLY MOVES FORWARD         *
001800*    (CREATED TO LOADED, LOADED TO DELIVERED); DELIVERED IS A    *
001900*    DEAD END AND NOTHING MAY SKIP A STEP.  REQUESTING THE       *
002000*    SAME STATUS A PACKAGE IS ALREADY IN IS ALLOWED AND DOES     *
002100*    NOTHING (THE ORDER DESK RE-KEYS THE SAME TRANSACTION MORE   *
002200*    OFTEN THAN YOU'D THINK).  A REJECTED REQUEST LEAVES THE     *
002300*    MASTER RECORD UNTOUCHED.                                    *
002400*                                                                *
002500*    NOTE DSP2000 IS THE ONLY PROGRAM THAT MOVES A PACKAGE       *
002600*    CREATED TO LOADED -- THAT LEG OF THE STATE MACHINE IS NOT   *
002700*    REACHABLE FROM HERE, SEE DSP2000'S BANNER.                  *
002800*                                                                *
002900*    CHANGE LOG                                                  *
003000*    ----------                                                  *
003100*    890109  RHALVERS  ORIGINAL PROGRAM                          *
003200*    940822  DOKONKWO  TICKET DP-1190 - TIGHTENED THE STATE      *
003300*                      TABLE AFTER A DELIVERED PACKAGE WAS RE-   *
003400*                      KEYED BACK TO CREATED AND DOUBLE-BILLED   *
003450*    070119  KPELLET   TICKET DP-2688 - RUN DATE NOW STAMPED TO  *
003460*                      THE LOG, SAME CHANGE AS MADE TO DSP1000   *
003500*                                                                *
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100*
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800*
004900 FILE-CONTROL.
005000     SELECT STATREQ  ASSIGN TO "c:\cobol\data\statreq.dat"
005100                     ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT PACKAGE-FILE ASSIGN TO "c:\cobol\data\pkgfile.dat"
005300                     ORGANIZATION IS RELATIVE
005400                     ACCESS IS RANDOM
005500                     RELATIVE KEY IS PKG-RR-NUMBER
005600                     FILE STATUS IS PKGFILE-FILE-STATUS.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  STATREQ.
006300*
006400 01  STATREQ-RECORD-AREA             PIC X(38).
006500*
006600 FD  PACKAGE-FILE.
006700*
006800 01  PACKAGE-RECORD-AREA             PIC X(130).
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200*
007300 77  STATREQ-EOF-SWITCH              PIC X       VALUE "N".
007400     88  STATREQ-EOF                             VALUE "Y".
007500 77  PACKAGE-FOUND-SWITCH            PIC X       VALUE "Y".
007600     88  PACKAGE-FOUND                           VALUE "Y".
007700 77  TRANSITION-OK-SWITCH         PIC X       VALUE "Y".
007800     88  TRANSITION-OK                        VALUE "Y".
007900*
008000 77  PKGFILE-FILE-STATUS             PIC X(2).
008100     88  PKGFILE-SUCCESSFUL                   VALUE "00".
008200*
008300 77  PKG-RR-NUMBER                   PIC 9(9) COMP.
008400*
008500 77  STATUS-UPDATES-OK            PIC 9(5) COMP.
008600 77  STATUS-UPDATES-REJECTED      PIC 9(5) COMP.
008700 77  STATUS-UPDATES-OK-EDIT       PIC ZZZZ9.
008800 77  STATUS-UPDATES-REJ-EDIT      PIC ZZZZ9.
009200*
009250 77  CENTURY-CONSTANT             PIC 9(2) VALUE 20.            DP-2688
009260 01  RUN-DATE-ACCEPT              PIC 9(6).                     DP-2688
009270 01  RUN-DATE-ACCEPT-R REDEFINES RUN-DATE-ACCEPT.            DP-2688
009280     05  RUN-DATE-YY              PIC 9(2).                     DP-2688
009281     05  RUN-DATE-MM              PIC 9(2).                     DP-2688
009282     05  RUN-DATE-DD              PIC 9(2).                     DP-2688
009283 01  RUN-DATE-DISPLAY.                                          DP-2688
009284     05  RD-YEAR                  PIC 9(4).                     DP-2688
009285     05  RD-MONTH                 PIC 9(2).                     DP-2688
009286     05  RD-DAY                   PIC 9(2).                     DP-2688
009300 01  PACKAGE-ID-DISPLAY           PIC 9(9).
009400 01  PACKAGE-ID-DISPLAY-R REDEFINES PACKAGE-ID-DISPLAY.
009500     05  PID-BOOKING-BLOCK        PIC 9(3).
009600     05  PID-BOOKING-SEQUENCE     PIC 9(6).
009700*
009800     COPY PKGMAST.
009900     COPY DSPRECS.
010000*
010100 PROCEDURE DIVISION.
010200*
010300 000-UPDATE-PACKAGE-STATUS.
010400*
010500     OPEN INPUT STATREQ.
010600     OPEN I-O   PACKAGE-FILE.
010650     ACCEPT RUN-DATE-ACCEPT FROM DATE.                          DP-2688
010660     MOVE CENTURY-CONSTANT TO RD-YEAR(1:2).                  DP-2688
010670     MOVE RUN-DATE-YY TO RD-YEAR(3:2).                       DP-2688
010680     MOVE RUN-DATE-MM TO RD-MONTH.                           DP-2688
010690     MOVE RUN-DATE-DD TO RD-DAY.                             DP-2688
010700     MOVE ZERO TO STATUS-UPDATES-OK.
010800     MOVE ZERO TO STATUS-UPDATES-REJECTED.
010900     PERFORM 100-PROCESS-STATUS-REQUEST
011000         UNTIL STATREQ-EOF.
011100     CLOSE STATREQ
011200           PACKAGE-FILE.
011300     MOVE STATUS-UPDATES-OK TO STATUS-UPDATES-OK-EDIT.
011400     MOVE STATUS-UPDATES-REJECTED TO
011500         STATUS-UPDATES-REJ-EDIT.
011550     DISPLAY "DSP3000 - RUN DATE: " RD-YEAR "-"                 DP-2688
011560         RD-MONTH "-" RD-DAY.                                DP-2688
011600     DISPLAY "DSP3000 - STATUS UPDATES OK: "
011700         STATUS-UPDATES-OK-EDIT.
011800     DISPLAY "DSP3000 - STATUS UPDATES REJECTED: "
011900         STATUS-UPDATES-REJ-EDIT.
012000     STOP RUN.
012100*
012200 100-PROCESS-STATUS-REQUEST.
012300*
012400     PERFORM 110-READ-STATUS-REQUEST.
012500     IF NOT STATREQ-EOF
012600         PERFORM 120-READ-PACKAGE-RECORD
012700         IF PACKAGE-FOUND
012800             PERFORM 130-VALIDATE-TRANSITION
012900             IF TRANSITION-OK
013000                 PERFORM 140-REWRITE-PACKAGE-RECORD
013100                 ADD 1 TO STATUS-UPDATES-OK
013200             ELSE
013300                 PERFORM 800-REJECT-STATUS-REQUEST
013400                 ADD 1 TO STATUS-UPDATES-REJECTED
013500         ELSE
013600             PERFORM 800-REJECT-STATUS-REQUEST
013700             ADD 1 TO STATUS-UPDATES-REJECTED.
013800*
013900 110-READ-STATUS-REQUEST.
014000*
014100     READ STATREQ INTO STATUS-REQUEST-RECORD
014200         AT END
014300             MOVE "Y" TO STATREQ-EOF-SWITCH.
014400*
014500 120-READ-PACKAGE-RECORD.
014600*
014700     COMPUTE PKG-RR-NUMBER = SR-PACKAGE-ID - 100000.
014800     MOVE SR-PACKAGE-ID TO PACKAGE-ID-DISPLAY.
014900     READ PACKAGE-FILE INTO PACKAGE-MASTER-RECORD
015000         INVALID KEY
015100             MOVE "N" TO PACKAGE-FOUND-SWITCH
015200         NOT INVALID KEY
015300             MOVE "Y" TO PACKAGE-FOUND-SWITCH.
015400*
015500 130-VALIDATE-TRANSITION.
015600*
015700*    STATE TABLE -- SELF-TRANSITION IS ALWAYS A NO-OP.  THE ONLY
015800*    FORWARD MOVES ARE CREATED-TO-LOADED AND LOADED-TO-DELIVERED.
015900*    DELIVERED IS TERMINAL.  ANYTHING ELSE IS REJECTED.
016000     IF SR-NEW-STATUS = PKG-STATUS
016100         MOVE "Y" TO TRANSITION-OK-SWITCH
016200     ELSE IF PKG-CREATED AND SR-NEW-STATUS = "LOADED"
016300         MOVE "Y" TO TRANSITION-OK-SWITCH
016400     ELSE IF PKG-LOADED AND SR-NEW-STATUS = "DELIVERED"
016500         MOVE "Y" TO TRANSITION-OK-SWITCH
016600     ELSE
016700         MOVE "N" TO TRANSITION-OK-SWITCH.
016800*
016900 140-REWRITE-PACKAGE-RECORD.
017000*
017100     MOVE SR-NEW-STATUS TO PKG-STATUS.
017200     REWRITE PACKAGE-RECORD-AREA FROM PACKAGE-MASTER-RECORD.
017300*
017400 800-REJECT-STATUS-REQUEST.
017500*
017600     DISPLAY "DSP3000 - STATUS UPDATE REJECTED, BOOKING BLOCK "
017700         PID-BOOKING-BLOCK " SEQUENCE "
017800         PID-BOOKING-SEQUENCE.
017900     IF NOT PACKAGE-FOUND
018000         DISPLAY "    REASON - PACKAGE NOT FOUND"
018100     ELSE
018200         DISPLAY "    REASON - INVALID STATUS TRANSITION, FROM "
018300             PKG-STATUS " TO " SR-NEW-STATUS.
