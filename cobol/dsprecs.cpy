000100******************************************************************
000200*                                                                *
000300*    DSPRECS  --  DISPATCH BATCH TRANSACTION RECORD LAYOUTS      *
000400*                                                                *
000500*    ONE LINE-SEQUENTIAL TRANSACTION LAYOUT PER DISPATCH JOB     *
000600*    STEP.  ASSIGNMENT-REQUEST-RECORD DRIVES DSP2000, STATUS-    *
000700*    REQUEST-RECORD DRIVES DSP3000, ROUTE-COMPLETION-REQUEST-    *
000800*    RECORD DRIVES DSP4000.  ALL THREE ARE FIXED-FORMAT, ONE     *
000900*    REQUEST PER INPUT LINE, SAME HOUSE STYLE AS MNTTRAN/        *
001000*    RCTTRAN ON THE INVENTORY SIDE.                              *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    ----------                                                  *
001400*    881117  RHALVERS  ORIGINAL LAYOUTS FOR DSP2000/DSP3000      *
001500*    940822  DOKONKWO  ADDED ROUTE-COMPLETION-REQUEST-RECORD     *
001600*                      WHEN DSP4000 WAS SPLIT OUT OF DSP2000     *
001700*                                                                *
001800******************************************************************
001900*
002000 01  ASSIGNMENT-REQUEST-RECORD.
002100     05  AR-VEHICLE-ID               PIC 9(9).
002200     05  AR-PACKAGE-COUNT            PIC 9(2).
002300     05  AR-PACKAGE-IDS              PIC 9(9)
002400                                     OCCURS 50 TIMES.
002500     05  FILLER                      PIC X(9).
002600*
002700 01  STATUS-REQUEST-RECORD.
002800     05  SR-PACKAGE-ID               PIC 9(9).
002900     05  SR-NEW-STATUS               PIC X(20).
003000     05  FILLER                      PIC X(9).
003100*
003200 01  ROUTE-COMPLETION-REQUEST-RECORD.
003300     05  CR-ROUTE-ID                 PIC 9(9).
003400     05  FILLER                      PIC X(9).
