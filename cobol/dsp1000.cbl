000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    DSP1000.
000400 AUTHOR.        R HALVERSEN.
000500 INSTALLATION.  CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  03/04/87.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    DSP1000  --  BUILD VEHICLE-FILE FROM THE FLEET SEED FEED    *
001300*                                                                *
001400*    ONE-TIME (OR RE-RUN AS NEEDED) CONVERSION JOB.  READS THE   *
001500*    SEQUENTIAL FLEET SEED FILE PRODUCED BY THE FLEET SET-UP     *
001600*    CLERKS AND BUILDS VEHICLE-FILE, A RELATIVE FILE, SO DSP2000 *
001700*    AND DSP4000 CAN GET AT A VEHICLE RECORD DIRECTLY BY VEH-ID  *
001800*    INSTEAD OF SCANNING THE WHOLE FLEET.  THE RELATIVE RECORD   *
001900*    NUMBER IS COMPUTED FROM VEH-ID (BASE 1000) -- SEE VEHMAST   *
002000*    COPYBOOK BANNER FOR WHY THE KEY ISN'T CARRIED IN THE FILE   *
002100*    RECORD ITSELF.                                              *
002200*                                                                *
002300*    CHANGE LOG                                                  *
002400*    ----------                                                  *
002500*    870304  RHALVERS  ORIGINAL PROGRAM                          *
002600*    881117  RHALVERS  TICKET DP-0512 - CONVERTED FROM AN        *
002700*                      INDEXED BUILD (NO ISAM ON THIS BUILD) TO  *
002800*                      THE RELATIVE-FILE SUBSTITUTION            *
002900*    940822  DOKONKWO  TICKET DP-1184 - WIDENED TO MATCH VEHMAST *
003000*                      LICENSE PLATE FIELD CHANGE                *
003100*    991005  TMARSH    TICKET DP-2091 Y2K - REVIEWED, VEHMAST    *
003200*                      CARRIES NO DATE FIELDS, NO CHANGE NEEDED  *
003550*    070119  KPELLET   TICKET DP-2688 - RUN DATE NOW STAMPED TO  *
003560*                      THE LOG, OPERATIONS WAS GUESSING WHICH   *
003570*                      NIGHT A BUILD RAN FROM THE JOB LOG ALONE  *
003600*                                                                *
003700******************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900*
005000 FILE-CONTROL.
005100     SELECT VEHSEED  ASSIGN TO "C:\COBOL\DATA\VEHSEED.DAT".
005200     SELECT VEHICLE-FILE ASSIGN TO "C:\COBOL\DATA\VEHFILE.DAT"
005300                     ORGANIZATION IS RELATIVE
005400                     ACCESS IS RANDOM
005500                     RELATIVE KEY IS VEH-RR-NUMBER
005600                     FILE STATUS IS VEHFILE-FILE-STATUS.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  VEHSEED.
006300*
006400 01  SEQUENTIAL-RECORD-AREA          PIC X(80).
006500*
006600 FD  VEHICLE-FILE.
006700*
006800 01  VEHICLE-RECORD-AREA             PIC X(80).
006900*
007000 WORKING-STORAGE SECTION.
007100*
007200 01  SWITCHES.
007300     05  VEHSEED-EOF-SWITCH          PIC X       VALUE "N".
007400         88  VEHSEED-EOF                         VALUE "Y".
007500*
007600 01  FILE-STATUS-FIELDS.
007700     05  VEHFILE-FILE-STATUS         PIC X(2).
007800         88  VEHFILE-SUCCESSFUL               VALUE "00".
007900*
008000 01  KEY-FIELDS.
008100     05  VEH-RR-NUMBER               PIC 9(9) COMP.
008200*
008300 01  RUN-COUNTERS.
008400     05  VEHICLES-LOADED          PIC 9(5) COMP.
008450     05  VEHICLES-LOADED-EDIT     PIC ZZZZ9.
008500*
008600 01  VEHICLE-SEED-DATE.
008700     05  SEED-YEAR                PIC 9(4).
008800     05  SEED-MONTH               PIC 9(2).
008900     05  SEED-DAY                 PIC 9(2).
009000     05  FILLER                      PIC X(8).
009100 01  VEHICLE-SEED-DATE-R REDEFINES VEHICLE-SEED-DATE.
009200     05  SEED-DATE-JULIAN         PIC 9(5).
009300     05  FILLER                      PIC X(11).
009310 01  CENTURY-CONSTANT             PIC 9(2) VALUE 20.            DP-2688
009320 01  RUN-DATE-ACCEPT              PIC 9(6).                     DP-2688
009330 01  RUN-DATE-ACCEPT-R REDEFINES RUN-DATE-ACCEPT.            DP-2688
009340     05  RUN-DATE-YY              PIC 9(2).                     DP-2688
009341     05  RUN-DATE-MM              PIC 9(2).                     DP-2688
009342     05  RUN-DATE-DD              PIC 9(2).                     DP-2688
009350*
009360 01  VEHICLE-ID-DISPLAY           PIC 9(9).
009370 01  VEHICLE-ID-DISPLAY-R REDEFINES VEHICLE-ID-DISPLAY.
009380     05  VID-DEPOT-CODE           PIC 9(3).
009390     05  VID-FLEET-SEQUENCE       PIC 9(6).
009400*
009500     COPY VEHMAST.
009600*
009700 PROCEDURE DIVISION.
009800*
009900 000-BUILD-VEHICLE-FILE.
010000*
010100     OPEN INPUT  VEHSEED
010200          OUTPUT VEHICLE-FILE.
010250     ACCEPT RUN-DATE-ACCEPT FROM DATE.                          DP-2688
010260     MOVE CENTURY-CONSTANT TO SEED-YEAR(1:2).                DP-2688
010270     MOVE RUN-DATE-YY TO SEED-YEAR(3:2).                     DP-2688
010280     MOVE RUN-DATE-MM TO SEED-MONTH.                         DP-2688
010290     MOVE RUN-DATE-DD TO SEED-DAY.                           DP-2688
010300     MOVE ZERO TO VEHICLES-LOADED.
010400     PERFORM 100-BUILD-VEHICLE-RECORD
010500         UNTIL VEHSEED-EOF.
010600     CLOSE VEHSEED
010700           VEHICLE-FILE.
010750     MOVE VEHICLES-LOADED TO VEHICLES-LOADED-EDIT.
010760     DISPLAY "DSP1000 - RUN DATE: " SEED-YEAR "-"               DP-2688
010770         SEED-MONTH "-" SEED-DAY.                            DP-2688
010800     DISPLAY "DSP1000 - VEHICLES LOADED: " VEHICLES-LOADED-EDIT.
010900     STOP RUN.
011000*
011100 100-BUILD-VEHICLE-RECORD.
011200*
011300     PERFORM 110-READ-VEHICLE-SEED-RECORD.
011400     IF NOT VEHSEED-EOF
011450         PERFORM 120-WRITE-VEHICLE-RECORD.
011500*
011600 110-READ-VEHICLE-SEED-RECORD.
011700*
011800     READ VEHSEED INTO VEHICLE-MASTER-RECORD
011900         AT END
012000             MOVE "Y" TO VEHSEED-EOF-SWITCH.
012100*
012200 120-WRITE-VEHICLE-RECORD.
012300*
012400     COMPUTE VEH-RR-NUMBER = VEH-ID - 1000.
012500     MOVE VEH-ID TO VEHICLE-ID-DISPLAY.
012550     WRITE VEHICLE-RECORD-AREA FROM VEHICLE-MASTER-RECORD
012600         INVALID KEY
012700             DISPLAY "WRITE ERROR ON VEHFILE, DEPOT "
012750                 VID-DEPOT-CODE " FLEET SEQ "
012760                 VID-FLEET-SEQUENCE
012900             DISPLAY "FILE STATUS CODE IS " VEHFILE-FILE-STATUS
013000             MOVE "Y" TO VEHSEED-EOF-SWITCH
013100         NOT INVALID KEY
013200             ADD 1 TO VEHICLES-LOADED.
