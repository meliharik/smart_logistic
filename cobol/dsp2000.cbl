000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    DSP2000.
000400 AUTHOR.        R HALVERSEN.
000500 INSTALLATION.  CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  11/17/88.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    DSP2000  --  ASSIGN PACKAGES TO A VEHICLE, BUILD A ROUTE    *
001300*                                                                *
001400*    READS ONE ASSIGNMENT REQUEST PER INPUT LINE -- A VEHICLE    *
001500*    ID AND UP TO 50 PACKAGE IDS -- AND, IF EVERYTHING CHECKS    *
001600*    OUT, BUILDS ONE NEW DELIVERY-ROUTE RECORD, LOADS THE        *
001700*    PACKAGES ONTO IT IN EARLIEST-DEADLINE-FIRST ORDER, AND      *
001800*    PUTS THE VEHICLE IN-TRANSIT.  THE WHOLE REQUEST IS ALL-OR-  *
001900*    NOTHING -- NO RECORD IS TOUCHED UNTIL EVERY PACKAGE ON THE  *
002000*    REQUEST HAS BEEN FOUND, IS STILL CREATED, AND THE LOAD      *
002100*    FITS THE VEHICLE'S REMAINING CAPACITY.                      *
002200*                                                                *
002300*    THE ROUTING "ALGORITHM" IS JUST A SORT BY DEADLINE -- THIS  *
002400*    SHOP DOES NOT COMPUTE DISTANCES OR DRIVE TIMES.  SINCE A    *
002500*    REQUEST NEVER CARRIES MORE THAN 50 STOPS, IT IS SORTED IN   *
002600*    WORKING-STORAGE WITH A SIMPLE EXCHANGE SORT RATHER THAN     *
002700*    PULLING IN THE SORT VERB -- NOT WORTH THE SORT WORK FILES   *
002800*    FOR A TABLE THIS SMALL.                                     *
002900*                                                                *
003000*    THE NEXT ROUTE NUMBER IS CARRIED IN THE ONE-RECORD RTECTL   *
003100*    CONTROL FILE SO REPEATED RUNS DO NOT REUSE A ROUTE ID.      *
003200*    DSP5000 SEEDS RTECTL TO 1 THE FIRST TIME THE SYSTEM IS SET  *
003300*    UP.                                                         *
003400*                                                                *
003500*    CHANGE LOG                                                  *
003600*    ----------                                                  *
003700*    881117  RHALVERS  ORIGINAL PROGRAM                          *
003800*    900605  RHALVERS  TICKET DP-0601 - ADDED THE CAPACITY GUARD,*
003900*                      FIRST VERSION LET DISPATCH OVERLOAD A     *
004000*                      TRUCK IF THE CLERK DIDN'T CATCH IT         *
004100*    940815  DOKONKWO  TICKET DP-1177 - SPLIT DSP4000 OUT OF     *
004200*                      THIS PROGRAM SO ROUTE COMPLETION DOESN'T  *
004300*                      SIT BEHIND THE SAME RUN AS NEW ASSIGNMENTS*
004400*    990218  TMARSH    TICKET DP-2091 Y2K - RTE-CREATED-AT NOW   *
004500*                      BUILT BY DSP9000 AS CCYYMMDDHHMMSS         *
004550*    050613  KPELLET   TICKET DP-2617 - REVIEWED AFTER THE RTECTL *
004560*                      SEEDING FIX ON DSP5000, 900-GET-NEXT-     *
004570*                      ROUTE-ID ALREADY DEFAULTS TO 1 ON AN       *
004580*                      UNSEEDED CONTROL FILE, NO CHANGE NEEDED   *
004600*                                                                *
004700******************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000*
005100 CONFIGURATION SECTION.
005200*
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900*
006000 FILE-CONTROL.
006100     SELECT ASSIGNREQ ASSIGN TO "c:\cobol\data\assignreq.dat"
006200                     ORGANIZATION IS LINE SEQUENTIAL.
006300     SELECT VEHICLE-FILE ASSIGN TO "c:\cobol\data\vehfile.dat"
006400                     ORGANIZATION IS RELATIVE
006500                     ACCESS IS RANDOM
006600                     RELATIVE KEY IS VEH-RR-NUMBER
006700                     FILE STATUS IS VEHFILE-FILE-STATUS.
006800     SELECT PACKAGE-FILE ASSIGN TO "c:\cobol\data\pkgfile.dat"
006900                     ORGANIZATION IS RELATIVE
007000                     ACCESS IS RANDOM
007100                     RELATIVE KEY IS PKG-RR-NUMBER
007200                     FILE STATUS IS PKGFILE-FILE-STATUS.
007300     SELECT DELIVERY-ROUTE-FILE
007350                     ASSIGN TO "c:\cobol\data\rtefile.dat"
007400                     ORGANIZATION IS RELATIVE
007500                     ACCESS IS RANDOM
007600                     RELATIVE KEY IS RTE-RR-NUMBER
007700                     FILE STATUS IS RTEFILE-FILE-STATUS.
007800     SELECT RTECTL ASSIGN TO "c:\cobol\data\rtectl.dat"
007900                     FILE STATUS IS RTECTL-FILE-STATUS.
008000*
008100 DATA DIVISION.
008200*
008300 FILE SECTION.
008400*
008500 FD  ASSIGNREQ.
008600*
008700 01  ASSIGNREQ-RECORD-AREA           PIC X(470).
008800*
008900 FD  VEHICLE-FILE.
009000*
009100 01  VEHICLE-RECORD-AREA             PIC X(80).
009200*
009300 FD  PACKAGE-FILE.
009400*
009500 01  PACKAGE-RECORD-AREA             PIC X(130).
009600*
009700 FD  DELIVERY-ROUTE-FILE.
009800*
009900 01  ROUTE-RECORD-AREA               PIC X(520).
010000*
010100 FD  RTECTL.
010200*
010300 01  RTECTL-RECORD-AREA              PIC 9(9).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700 01  SWITCHES.
010800     05  ASSIGNREQ-EOF-SWITCH        PIC X       VALUE "N".
010900         88  ASSIGNREQ-EOF                       VALUE "Y".
011000     05  VEHICLE-FOUND-SWITCH        PIC X       VALUE "Y".
011100         88  VEHICLE-FOUND                       VALUE "Y".
011200     05  ALL-PACKAGES-FOUND-SWITCH PIC X      VALUE "Y".
011300         88  ALL-PACKAGES-FOUND               VALUE "Y".
011400     05  ALL-PACKAGES-CREATED-SWITCH PIC X    VALUE "Y".
011500         88  ALL-PACKAGES-CREATED             VALUE "Y".
011600     05  CAPACITY-OK-SWITCH       PIC X       VALUE "Y".
011700         88  CAPACITY-OK                       VALUE "Y".
011800     05  RTECTL-HAD-RECORD-SWITCH    PIC X       VALUE "N".
011900         88  RTECTL-HAD-RECORD                    VALUE "Y".
012000*
012100 01  FILE-STATUS-FIELDS.
012200     05  VEHFILE-FILE-STATUS         PIC X(2).
012300         88  VEHFILE-SUCCESSFUL               VALUE "00".
012400     05  PKGFILE-FILE-STATUS         PIC X(2).
012500         88  PKGFILE-SUCCESSFUL               VALUE "00".
012600     05  RTEFILE-FILE-STATUS         PIC X(2).
012700         88  RTEFILE-SUCCESSFUL               VALUE "00".
012800     05  RTECTL-FILE-STATUS          PIC X(2).
012900         88  RTECTL-SUCCESSFUL                VALUE "00".
013000*
013100 01  KEY-FIELDS.
013200     05  VEH-RR-NUMBER               PIC 9(9) COMP.
013300     05  PKG-RR-NUMBER               PIC 9(9) COMP.
013400     05  RTE-RR-NUMBER               PIC 9(9) COMP.
013500*
013600 01  RUN-COUNTERS.
013700     05  SUB                      PIC 9(4) COMP.
013800     05  INNER-SUB                PIC 9(4) COMP.
013900     05  REQUESTS-ACCEPTED        PIC 9(5) COMP.
014000     05  REQUESTS-REJECTED        PIC 9(5) COMP.
014100     05  NEXT-ROUTE-ID            PIC 9(9) COMP.
014200*
014300 01  REQUEST-TOTAL-WEIGHT         PIC S9(7)V9(2).
014400 01  REMAINING-CAPACITY-KG        PIC S9(7)V9(2).
014500*
014600 01  RUN-TIMESTAMP                PIC 9(14).
014700*
014800 01  REQUESTS-ACCEPTED-EDIT       PIC ZZZZ9.
014900 01  REQUESTS-REJECTED-EDIT       PIC ZZZZ9.
015000*
015100 01  VEHICLE-ID-DISPLAY           PIC 9(9).
015200 01  VEHICLE-ID-DISPLAY-R REDEFINES VEHICLE-ID-DISPLAY.
015300     05  VID-DEPOT-CODE           PIC 9(3).
015400     05  VID-FLEET-SEQUENCE       PIC 9(6).
015500*
015600 01  PACKAGE-WORK-TABLE.
015700     05  PACKAGE-TABLE OCCURS 50 TIMES.
015900         10  TBL-PKG-ID           PIC 9(9).
016000         10  TBL-DEADLINE         PIC 9(14).
016100         10  TBL-WEIGHT           PIC S9(5)V9(2).
016150     05  FILLER                      PIC X(4).
016200 01  SWAP-ENTRY.
016300     05  SWAP-PKG-ID              PIC 9(9).
016400     05  SWAP-DEADLINE            PIC 9(14).
016500     05  SWAP-WEIGHT              PIC S9(5)V9(2).
016600*
016700     COPY VEHMAST.
016800     COPY PKGMAST.
016900     COPY RTEMAST.
017000     COPY DSPRECS.
017100*
017200 PROCEDURE DIVISION.
017300*
017400 000-ASSIGN-PACKAGES-TO-VEHICLES.
017500*
017600     OPEN INPUT ASSIGNREQ.
017700     OPEN I-O   VEHICLE-FILE
017800                PACKAGE-FILE
017900                DELIVERY-ROUTE-FILE
018000                RTECTL.
018100     PERFORM 900-GET-NEXT-ROUTE-ID.
018200     MOVE ZERO TO REQUESTS-ACCEPTED.
018300     MOVE ZERO TO REQUESTS-REJECTED.
018400     PERFORM 100-PROCESS-ASSIGNMENT-REQUEST
018500         UNTIL ASSIGNREQ-EOF.
018600     PERFORM 910-SAVE-NEXT-ROUTE-ID.
018700     CLOSE ASSIGNREQ
018800           VEHICLE-FILE
018900           PACKAGE-FILE
019000           DELIVERY-ROUTE-FILE
019100           RTECTL.
019200     MOVE REQUESTS-ACCEPTED TO REQUESTS-ACCEPTED-EDIT.
019300     MOVE REQUESTS-REJECTED TO REQUESTS-REJECTED-EDIT.
019400     DISPLAY "DSP2000 - ROUTES BUILT: " REQUESTS-ACCEPTED-EDIT.
019500     DISPLAY "DSP2000 - REQUESTS REJECTED: "
019600         REQUESTS-REJECTED-EDIT.
019700     STOP RUN.
019800*
019900 100-PROCESS-ASSIGNMENT-REQUEST.
020000*
020100     PERFORM 110-READ-ASSIGNMENT-REQUEST.
020200     IF NOT ASSIGNREQ-EOF
020300         PERFORM 200-VALIDATE-ASSIGNMENT-REQUEST
020400         IF  ALL-PACKAGES-FOUND
020500         AND ALL-PACKAGES-CREATED
020600         AND CAPACITY-OK
020700             PERFORM 300-BUILD-AND-WRITE-ROUTE
020800             ADD 1 TO REQUESTS-ACCEPTED
020900         ELSE
021000             PERFORM 800-REJECT-ASSIGNMENT-REQUEST
021100             ADD 1 TO REQUESTS-REJECTED.
021200*
021300 110-READ-ASSIGNMENT-REQUEST.
021400*
021500     READ ASSIGNREQ INTO ASSIGNMENT-REQUEST-RECORD
021600         AT END
021700             MOVE "Y" TO ASSIGNREQ-EOF-SWITCH.
021800*
021900 200-VALIDATE-ASSIGNMENT-REQUEST.
022000*
022100     MOVE "Y" TO ALL-PACKAGES-FOUND-SWITCH.
022200     MOVE "Y" TO ALL-PACKAGES-CREATED-SWITCH.
022300     MOVE ZERO TO REQUEST-TOTAL-WEIGHT.
022400     PERFORM 210-READ-VEHICLE-RECORD.
022500     IF VEHICLE-FOUND
022600         PERFORM 220-LOAD-ONE-PACKAGE
022700             VARYING SUB FROM 1 BY 1
022800             UNTIL SUB > AR-PACKAGE-COUNT
022900         PERFORM 230-CHECK-CAPACITY-GUARD
023000     ELSE
023100         MOVE "N" TO ALL-PACKAGES-FOUND-SWITCH
023200         MOVE "N" TO CAPACITY-OK-SWITCH.
023300*
023400 210-READ-VEHICLE-RECORD.
023500*
023600     COMPUTE VEH-RR-NUMBER = AR-VEHICLE-ID - 1000.
023700     MOVE AR-VEHICLE-ID TO VEHICLE-ID-DISPLAY.
023800     READ VEHICLE-FILE INTO VEHICLE-MASTER-RECORD
023900         INVALID KEY
024000             MOVE "N" TO VEHICLE-FOUND-SWITCH
024100         NOT INVALID KEY
024200             MOVE "Y" TO VEHICLE-FOUND-SWITCH.
024300*
024400 220-LOAD-ONE-PACKAGE.
024500*
024600     MOVE AR-PACKAGE-IDS(SUB) TO TBL-PKG-ID(SUB).
024700     COMPUTE PKG-RR-NUMBER = AR-PACKAGE-IDS(SUB) - 100000.
024800     READ PACKAGE-FILE INTO PACKAGE-MASTER-RECORD
024900         INVALID KEY
025000             MOVE "N" TO ALL-PACKAGES-FOUND-SWITCH
025100         NOT INVALID KEY
025200             MOVE PKG-DEADLINE TO TBL-DEADLINE(SUB)
025300             MOVE PKG-WEIGHT-KG TO TBL-WEIGHT(SUB)
025400             ADD PKG-WEIGHT-KG TO REQUEST-TOTAL-WEIGHT
025500             IF NOT PKG-CREATED
025600                 MOVE "N" TO ALL-PACKAGES-CREATED-SWITCH.
025700*
025800 230-CHECK-CAPACITY-GUARD.
025900*
026000     COMPUTE REMAINING-CAPACITY-KG ROUNDED =
026100         VEH-CAPACITY-KG - VEH-CURRENT-LOAD-KG.
026200     IF REQUEST-TOTAL-WEIGHT <= REMAINING-CAPACITY-KG
026300         MOVE "Y" TO CAPACITY-OK-SWITCH
026400     ELSE
026500         MOVE "N" TO CAPACITY-OK-SWITCH.
026600*
026700 300-BUILD-AND-WRITE-ROUTE.
026800*
026900     PERFORM 310-SORT-PACKAGE-TABLE
027000         VARYING SUB FROM 1 BY 1
027100         UNTIL SUB > AR-PACKAGE-COUNT.
027200     CALL "DSP9000" USING RUN-TIMESTAMP.
027300     MOVE NEXT-ROUTE-ID  TO RTE-ID.
027400     MOVE AR-VEHICLE-ID     TO RTE-VEHICLE-ID.
027500     MOVE RUN-TIMESTAMP  TO RTE-CREATED-AT.
027600     MOVE ZERO              TO RTE-COMPLETED-AT.
027700     MOVE ZERO              TO RTE-TOTAL-WEIGHT-KG.
027800     MOVE ZERO              TO RTE-PACKAGE-COUNT.
027900     PERFORM 330-APPEND-PACKAGE-TO-ROUTE
028000         VARYING SUB FROM 1 BY 1
028100         UNTIL SUB > AR-PACKAGE-COUNT.
028200     PERFORM 340-WRITE-ROUTE-RECORD.
028300     PERFORM 350-REWRITE-ONE-PACKAGE
028400         VARYING SUB FROM 1 BY 1
028500         UNTIL SUB > AR-PACKAGE-COUNT.
028600     PERFORM 360-REWRITE-VEHICLE-RECORD.
028700     ADD 1 TO NEXT-ROUTE-ID.
028800*
028900 310-SORT-PACKAGE-TABLE.
029000*
029100     PERFORM 320-SORT-INNER-COMPARE
029200         VARYING INNER-SUB FROM 1 BY 1
029300         UNTIL INNER-SUB > AR-PACKAGE-COUNT - SUB.
029400*
029500 320-SORT-INNER-COMPARE.
029600*
029700     IF TBL-DEADLINE(INNER-SUB) >
029800             TBL-DEADLINE(INNER-SUB + 1)
029900         MOVE PACKAGE-TABLE(INNER-SUB) TO SWAP-ENTRY
030000         MOVE PACKAGE-TABLE(INNER-SUB + 1)
030100             TO PACKAGE-TABLE(INNER-SUB)
030200         MOVE SWAP-ENTRY
030300             TO PACKAGE-TABLE(INNER-SUB + 1).
030400*
030500 330-APPEND-PACKAGE-TO-ROUTE.
030600*
030700     MOVE TBL-PKG-ID(SUB) TO RTE-PACKAGE-IDS(SUB).
030800     ADD TBL-WEIGHT(SUB)  TO RTE-TOTAL-WEIGHT-KG.
030900     ADD 1                      TO RTE-PACKAGE-COUNT.
031000*
031100 340-WRITE-ROUTE-RECORD.
031200*
031300     COMPUTE RTE-RR-NUMBER = RTE-ID.
031400     WRITE ROUTE-RECORD-AREA FROM DELIVERY-ROUTE-MASTER-RECORD
031500         INVALID KEY
031600             DISPLAY "WRITE ERROR ON RTEFILE FOR ROUTE ID "
031700                 RTE-ID
031800             DISPLAY "FILE STATUS CODE IS " RTEFILE-FILE-STATUS.
031900*
032000 350-REWRITE-ONE-PACKAGE.
032100*
032200     COMPUTE PKG-RR-NUMBER = TBL-PKG-ID(SUB) - 100000.
032300     READ PACKAGE-FILE INTO PACKAGE-MASTER-RECORD
032400         INVALID KEY
032500             DISPLAY "REWRITE-READ ERROR ON PKGFILE FOR PACKAGE "
032600                 TBL-PKG-ID(SUB)
032700         NOT INVALID KEY
032800             MOVE "LOADED" TO PKG-STATUS
032900             MOVE RTE-ID   TO PKG-ROUTE-ID
033000             REWRITE PACKAGE-RECORD-AREA
033100                 FROM PACKAGE-MASTER-RECORD.
033200*
033300 360-REWRITE-VEHICLE-RECORD.
033400*
033500     ADD REQUEST-TOTAL-WEIGHT TO VEH-CURRENT-LOAD-KG.
033600     MOVE "IN-TRANSIT" TO VEH-STATUS.
033700     REWRITE VEHICLE-RECORD-AREA FROM VEHICLE-MASTER-RECORD.
033800*
034000 800-REJECT-ASSIGNMENT-REQUEST.
034100*
034200     DISPLAY "DSP2000 - REQUEST REJECTED, VEHICLE DEPOT "
034300         VID-DEPOT-CODE " FLEET SEQ " VID-FLEET-SEQUENCE.
034400     IF NOT VEHICLE-FOUND
034500         DISPLAY "    REASON - VEHICLE NOT FOUND".
034600     IF NOT ALL-PACKAGES-FOUND
034700         DISPLAY "    REASON - ONE OR MORE PACKAGES NOT FOUND".
034800     IF NOT ALL-PACKAGES-CREATED
034900         DISPLAY "    REASON - ONE OR MORE PACKAGES NOT CREATED".
035000     IF VEHICLE-FOUND AND NOT CAPACITY-OK
035100         DISPLAY "    REASON - VEHICLE CAPACITY EXCEEDED".
035200*
035300 900-GET-NEXT-ROUTE-ID.
035400*
035500     READ RTECTL INTO NEXT-ROUTE-ID
035600         AT END
035700             MOVE 1 TO NEXT-ROUTE-ID
035800             MOVE "N" TO RTECTL-HAD-RECORD-SWITCH
035900         NOT AT END
036000             MOVE "Y" TO RTECTL-HAD-RECORD-SWITCH.
036100*
036200 910-SAVE-NEXT-ROUTE-ID.
036300*
036400     IF RTECTL-HAD-RECORD
036500         REWRITE RTECTL-RECORD-AREA FROM NEXT-ROUTE-ID
036600     ELSE
036700         WRITE RTECTL-RECORD-AREA FROM NEXT-ROUTE-ID.
