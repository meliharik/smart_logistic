000100******************************************************************
000200*                                                                *
000300*    PKGMAST  --  PACKAGE MASTER RECORD LAYOUT                   *
000400*                                                                *
000500*    ONE RECORD PER PACKAGE.  PKG-ID IS THE SURROGATE KEY        *
000600*    ASSIGNED WHEN THE PACKAGE IS BOOKED (SEE DSP1500).  FILE    *
000700*    IS CARRIED AS A RELATIVE FILE FOR THE SAME REASON AS        *
000800*    VEHMAST -- SEE THAT COPYBOOK'S BANNER.  EVERY PROGRAM THAT  *
000900*    OPENS PACKAGE-FILE CARRIES ITS OWN PKG-RR-NUMBER KEY FIELD. *
001000*                                                                *
001100*    PKG-DEADLINE IS CARRIED AS A STRAIGHT 14-DIGIT CCYYMMDDHH-  *
001200*    MMSS SO IT SORTS NUMERICALLY ASCENDING = EARLIEST FIRST.    *
001300*    PKG-DEADLINE-R BREAKS IT OUT FOR EDITING/DISPLAY ONLY --     *
001400*    DSP2000'S ROUTING SORT USES THE PACKED 9(14) FORM.          *
001500*                                                                *
001600*    CHANGE LOG                                                  *
001700*    ----------                                                  *
001800*    870916  RHALVERS  ORIGINAL LAYOUT                           *
001900*    890212  RHALVERS  REPOINTED TO THE RELATIVE SUBSTITUTION    *
002000*    951130  DOKONKWO  TICKET DP-1340 - ADDRESS WIDENED TO X(60) *
002100*                      TO MATCH THE FRONT-END SCREEN'S MAXIMUM   *
002200*    990218  TMARSH    TICKET DP-2091 Y2K - PKG-DEADLINE WAS     *
002300*                      YYMMDDHHMMSS (12), WIDENED TO CCYYMMDD-   *
002400*                      HHMMSS (14) AND PKG-DEADLINE-R REBUILT    *
002500*                      WITH A 4-DIGIT YEAR.  CONVERSION JOB      *
002600*                      DP2091C RAN AGAINST THE OLD MASTER ONCE.  *
002700*                                                                *
002800******************************************************************
002900*
003000 01  PACKAGE-MASTER-RECORD.
003100     05  PKG-ID                      PIC 9(9).
003200     05  PKG-DELIVERY-ADDRESS        PIC X(60).
003300     05  PKG-WEIGHT-KG               PIC S9(5)V9(2).
003400     05  PKG-STATUS                  PIC X(20).
003500         88  PKG-CREATED                      VALUE "CREATED".
003600         88  PKG-LOADED                       VALUE "LOADED".
003700         88  PKG-DELIVERED                    VALUE "DELIVERED".
003800     05  PKG-DEADLINE                PIC 9(14).
003900     05  PKG-DEADLINE-R REDEFINES PKG-DEADLINE.
004000         10  PKG-DL-CENTURY          PIC 9(2).
004100         10  PKG-DL-YEAR-OF-CENT     PIC 9(2).
004200         10  PKG-DL-MONTH            PIC 9(2).
004300         10  PKG-DL-DAY              PIC 9(2).
004400         10  PKG-DL-HOURS            PIC 9(2).
004500         10  PKG-DL-MINUTES          PIC 9(2).
004600         10  PKG-DL-SECONDS          PIC 9(2).
004700     05  PKG-ROUTE-ID                PIC 9(9).
004800     05  FILLER                      PIC X(11).
