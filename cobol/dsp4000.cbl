000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    DSP4000.
000400 AUTHOR.        D OKONKWO.
000500 INSTALLATION.  CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  08/15/94.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    DSP4000  --  COMPLETE A DELIVERY ROUTE                     *
001300*                                                                *
001400*    SPLIT OUT OF DSP2000 (TICKET DP-1177) SO THE DRIVER DESK    *
001500*    CAN CLOSE OUT A FINISHED ROUTE WITHOUT WAITING BEHIND THE   *
001600*    NEXT ASSIGNMENT RUN.  READS ONE ROUTE-COMPLETION REQUEST    *
001700*    PER INPUT LINE, STAMPS THE ROUTE COMPLETE, AND GIVES THE    *
001800*    VEHICLE'S CAPACITY BACK -- THE VEHICLE RETURNS TO AVAILABLE *
001900*    AND ITS CURRENT LOAD IS REDUCED BY THE ROUTE'S CONTROL      *
002000*    TOTAL, NEVER BELOW ZERO.                                    *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ----------                                                  *
002400*    940815  DOKONKWO  ORIGINAL PROGRAM, SPLIT FROM DSP2000      *
002500*    990218  TMARSH    TICKET DP-2091 Y2K - RTE-COMPLETED-AT NOW *
002600*                      BUILT BY DSP9000 AS CCYYMMDDHHMMSS         *
002630*    020914  DOKONKWO  TICKET DP-2380 - ADDED THE ZERO-FLOOR      *
002640*                      GUARD ON VEH-CURRENT-LOAD-KG, A REWEIGH   *
002650*                      CORRECTION ON A ROUTE HAD DRIVEN A        *
002660*                      VEHICLE'S LOAD NEGATIVE                   *
002700*                                                                *
002800******************************************************************
002900*
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300*
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000*
004100 FILE-CONTROL.
004200     SELECT COMPREQ  ASSIGN TO "c:\cobol\data\compreq.dat"
004300                     ORGANIZATION IS LINE SEQUENTIAL.
004400     SELECT DELIVERY-ROUTE-FILE
004450                     ASSIGN TO "c:\cobol\data\rtefile.dat"
004500                     ORGANIZATION IS RELATIVE
004600                     ACCESS IS RANDOM
004700                     RELATIVE KEY IS RTE-RR-NUMBER
004800                     FILE STATUS IS RTEFILE-FILE-STATUS.
004900     SELECT VEHICLE-FILE ASSIGN TO "c:\cobol\data\vehfile.dat"
005000                     ORGANIZATION IS RELATIVE
005100                     ACCESS IS RANDOM
005200                     RELATIVE KEY IS VEH-RR-NUMBER
005300                     FILE STATUS IS VEHFILE-FILE-STATUS.
005400*
005500 DATA DIVISION.
005600*
005700 FILE SECTION.
005800*
005900 FD  COMPREQ.
006000*
006100 01  COMPREQ-RECORD-AREA             PIC X(18).
006200*
006300 FD  DELIVERY-ROUTE-FILE.
006400*
006500 01  ROUTE-RECORD-AREA               PIC X(520).
006600*
006700 FD  VEHICLE-FILE.
006800*
006900 01  VEHICLE-RECORD-AREA             PIC X(80).
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300 01  SWITCHES.
007400     05  COMPREQ-EOF-SWITCH          PIC X       VALUE "N".
007500         88  COMPREQ-EOF                         VALUE "Y".
007600     05  ROUTE-FOUND-SWITCH          PIC X       VALUE "Y".
007700         88  ROUTE-FOUND                         VALUE "Y".
007800     05  VEHICLE-FOUND-SWITCH        PIC X       VALUE "Y".
007900         88  VEHICLE-FOUND                       VALUE "Y".
008000*
008100 01  FILE-STATUS-FIELDS.
008200     05  RTEFILE-FILE-STATUS         PIC X(2).
008300         88  RTEFILE-SUCCESSFUL               VALUE "00".
008400     05  VEHFILE-FILE-STATUS         PIC X(2).
008500         88  VEHFILE-SUCCESSFUL               VALUE "00".
008600*
008700 01  KEY-FIELDS.
008800     05  RTE-RR-NUMBER               PIC 9(9) COMP.
008900     05  VEH-RR-NUMBER               PIC 9(9) COMP.
009000*
009100 01  RUN-COUNTERS.
009200     05  ROUTES-COMPLETED         PIC 9(5) COMP.
009300     05  ROUTES-REJECTED          PIC 9(5) COMP.
009400     05  ROUTES-COMPLETED-EDIT    PIC ZZZZ9.
009500     05  ROUTES-REJECTED-EDIT     PIC ZZZZ9.
009600*
009700 01  RUN-TIMESTAMP                PIC 9(14).
009800*
009900 01  ROUTE-ID-DISPLAY             PIC 9(9).
010000 01  ROUTE-ID-DISPLAY-R REDEFINES ROUTE-ID-DISPLAY.
010100     05  RID-SEQUENCE-HIGH        PIC 9(3).
010200     05  RID-SEQUENCE-LOW         PIC 9(6).
010300*
010400     COPY RTEMAST.
010500     COPY VEHMAST.
010600     COPY DSPRECS.
010700*
010800 PROCEDURE DIVISION.
010900*
011000 000-COMPLETE-DELIVERY-ROUTES.
011100*
011200     OPEN INPUT COMPREQ.
011300     OPEN I-O   DELIVERY-ROUTE-FILE
011400                VEHICLE-FILE.
011500     MOVE ZERO TO ROUTES-COMPLETED.
011600     MOVE ZERO TO ROUTES-REJECTED.
011700     PERFORM 100-PROCESS-COMPLETION-REQUEST
011800         UNTIL COMPREQ-EOF.
011900     CLOSE COMPREQ
012000           DELIVERY-ROUTE-FILE
012100           VEHICLE-FILE.
012200     MOVE ROUTES-COMPLETED TO ROUTES-COMPLETED-EDIT.
012300     MOVE ROUTES-REJECTED TO ROUTES-REJECTED-EDIT.
012400     DISPLAY "DSP4000 - ROUTES COMPLETED: "
012500         ROUTES-COMPLETED-EDIT.
012600     DISPLAY "DSP4000 - REQUESTS REJECTED: "
012700         ROUTES-REJECTED-EDIT.
012800     STOP RUN.
012900*
013000 100-PROCESS-COMPLETION-REQUEST.
013100*
013200     PERFORM 110-READ-COMPLETION-REQUEST.
013300     IF NOT COMPREQ-EOF
013400         PERFORM 120-READ-ROUTE-RECORD
013500         IF ROUTE-FOUND
013600             PERFORM 130-READ-VEHICLE-RECORD
013700             IF VEHICLE-FOUND
013800                 PERFORM 200-COMPLETE-THE-ROUTE
013900                 ADD 1 TO ROUTES-COMPLETED
014000             ELSE
014100                 PERFORM 800-REJECT-COMPLETION-REQUEST
014200                 ADD 1 TO ROUTES-REJECTED
014300         ELSE
014400             PERFORM 800-REJECT-COMPLETION-REQUEST
014500             ADD 1 TO ROUTES-REJECTED.
014600*
014700 110-READ-COMPLETION-REQUEST.
014800*
014900     READ COMPREQ INTO ROUTE-COMPLETION-REQUEST-RECORD
015000         AT END
015100             MOVE "Y" TO COMPREQ-EOF-SWITCH.
015200*
015300 120-READ-ROUTE-RECORD.
015400*
015500     COMPUTE RTE-RR-NUMBER = CR-ROUTE-ID.
015600     MOVE CR-ROUTE-ID TO ROUTE-ID-DISPLAY.
015700     READ DELIVERY-ROUTE-FILE INTO DELIVERY-ROUTE-MASTER-RECORD
015800         INVALID KEY
015900             MOVE "N" TO ROUTE-FOUND-SWITCH
016000         NOT INVALID KEY
016100             MOVE "Y" TO ROUTE-FOUND-SWITCH.
016200*
016300 130-READ-VEHICLE-RECORD.
016400*
016500     COMPUTE VEH-RR-NUMBER = RTE-VEHICLE-ID - 1000.
016600     READ VEHICLE-FILE INTO VEHICLE-MASTER-RECORD
016700         INVALID KEY
016800             MOVE "N" TO VEHICLE-FOUND-SWITCH
016900         NOT INVALID KEY
017000             MOVE "Y" TO VEHICLE-FOUND-SWITCH.
017100*
017200 200-COMPLETE-THE-ROUTE.
017300*
017400     CALL "DSP9000" USING RUN-TIMESTAMP.
017500     MOVE RUN-TIMESTAMP TO RTE-COMPLETED-AT.
017600     PERFORM 210-REWRITE-ROUTE-RECORD.
017700     PERFORM 220-RELEASE-VEHICLE-LOAD.
017800     PERFORM 230-REWRITE-VEHICLE-RECORD.
017900*
018000 210-REWRITE-ROUTE-RECORD.
018100*
018200     REWRITE ROUTE-RECORD-AREA FROM DELIVERY-ROUTE-MASTER-RECORD.
018300*
018400 220-RELEASE-VEHICLE-LOAD.
018500*
018600     SUBTRACT RTE-TOTAL-WEIGHT-KG FROM VEH-CURRENT-LOAD-KG.
018700     IF VEH-CURRENT-LOAD-KG < ZERO
018800         MOVE ZERO TO VEH-CURRENT-LOAD-KG.
018900     MOVE "AVAILABLE" TO VEH-STATUS.
019000*
019100 230-REWRITE-VEHICLE-RECORD.
019200*
019300     REWRITE VEHICLE-RECORD-AREA FROM VEHICLE-MASTER-RECORD.
019400*
019500 800-REJECT-COMPLETION-REQUEST.
019600*
019700     DISPLAY "DSP4000 - COMPLETION REJECTED, ROUTE SEQUENCE "
019800         RID-SEQUENCE-HIGH RID-SEQUENCE-LOW.
019900     IF NOT ROUTE-FOUND
020000         DISPLAY "    REASON - ROUTE NOT FOUND"
020100     ELSE
020200         DISPLAY "    REASON - VEHICLE ON ROUTE NOT FOUND".
