000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    DSP5000.
000400 AUTHOR.        R HALVERSEN.
000500 INSTALLATION.  CONSOLIDATED FREIGHT SYSTEMS - DATA PROCESSING.
000600 DATE-WRITTEN.  12/02/88.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*    DSP5000  --  SEED THE DISPATCH FILES WITH SAMPLE DATA       *
001300*                                                                *
001400*    RUN ONCE WHEN A NEW DISPATCH ENVIRONMENT IS SET UP (TEST,   *
001500*    TRAINING, OR A FRESH QA REGION) TO GIVE VEHFILE, PKGFILE    *
001600*    AND RTEFILE A KNOWN STARTING POINT, AND TO PRIME RTECTL SO  *
001700*    DSP2000 DOES NOT HAVE TO GUESS AT THE FIRST ROUTE NUMBER.   *
001800*    NOT PART OF THE NIGHTLY RUN -- THIS IS SET-UP SCAFFOLDING,  *
001900*    NOT A DISPATCH BATCH STEP.                                  *
002000*                                                                *
002100*    THE SAMPLE DATA COVERS THE THREE SITUATIONS QA ALWAYS       *
002200*    CHECKS AFTER A RELEASE:                                     *
002300*      1. A NORMAL ASSIGNMENT THAT FITS THE VEHICLE (VEH 1001    *
002400*         AGAINST PACKAGES 100001-100003).                       *
002500*      2. AN ASSIGNMENT THAT OVERLOADS A SMALL VEHICLE (VEH 1002 *
002600*         AGAINST PACKAGE 100004) -- DSP2000 MUST REJECT IT.     *
002700*      3. A PACKAGE ALREADY DELIVERED (100005) SO DSP3000 HAS    *
002800*         SOMETHING ON HAND TO PROVE A BAD TRANSITION IS         *
002900*         REJECTED (DELIVERED IS A DEAD END).                    *
003000*                                                                *
003100*    CHANGE LOG                                                  *
003200*    ----------                                                  *
003300*    881202  RHALVERS  ORIGINAL PROGRAM                          *
003400*    940822  DOKONKWO  TICKET DP-1184 - SAMPLE PLATES WIDENED    *
003500*                      TO MATCH THE VEHMAST FIELD CHANGE          *
003600*    050613  KPELLET   TICKET DP-2617 - PRIMES RTECTL NOW TOO,   *
003700*                      QA WAS HAND-EDITING THE CONTROL FILE      *
003800*                                                                *
003900******************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400*
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100*
005200 FILE-CONTROL.
005300     SELECT VEHICLE-FILE ASSIGN TO "c:\cobol\data\vehfile.dat"
005400                     ORGANIZATION IS RELATIVE
005500                     ACCESS IS RANDOM
005600                     RELATIVE KEY IS VEH-RR-NUMBER
005700                     FILE STATUS IS VEHFILE-FILE-STATUS.
005800     SELECT PACKAGE-FILE ASSIGN TO "c:\cobol\data\pkgfile.dat"
005900                     ORGANIZATION IS RELATIVE
006000                     ACCESS IS RANDOM
006100                     RELATIVE KEY IS PKG-RR-NUMBER
006200                     FILE STATUS IS PKGFILE-FILE-STATUS.
006300     SELECT RTECTL ASSIGN TO "c:\cobol\data\rtectl.dat"
006400                     FILE STATUS IS RTECTL-FILE-STATUS.
006500*
006600 DATA DIVISION.
006700*
006800 FILE SECTION.
006900*
007000 FD  VEHICLE-FILE.
007100*
007200 01  VEHICLE-RECORD-AREA             PIC X(80).
007300*
007400 FD  PACKAGE-FILE.
007500*
007600 01  PACKAGE-RECORD-AREA             PIC X(130).
007700*
007800 FD  RTECTL.
007900*
008000 01  RTECTL-RECORD-AREA              PIC 9(9).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 01  FILE-STATUS-FIELDS.
008500     05  VEHFILE-FILE-STATUS         PIC X(2).
008600         88  VEHFILE-SUCCESSFUL               VALUE "00".
008700     05  PKGFILE-FILE-STATUS         PIC X(2).
008800         88  PKGFILE-SUCCESSFUL               VALUE "00".
008900     05  RTECTL-FILE-STATUS          PIC X(2).
009000         88  RTECTL-SUCCESSFUL                VALUE "00".
009100*
009200 01  KEY-FIELDS.
009300     05  VEH-RR-NUMBER               PIC 9(9) COMP.
009400     05  PKG-RR-NUMBER               PIC 9(9) COMP.
009500*
009600 01  RUN-COUNTERS.
009700     05  VEHICLES-SEEDED          PIC 9(5) COMP.
009800     05  PACKAGES-SEEDED          PIC 9(5) COMP.
009900     05  VEHICLES-SEEDED-EDIT     PIC ZZZZ9.
010000     05  PACKAGES-SEEDED-EDIT     PIC ZZZZ9.
010100*
010200 01  NEXT-ROUTE-ID                PIC 9(9) COMP VALUE 1.
010300*
010400 01  VEHICLE-ID-DISPLAY           PIC 9(9).
010500 01  VEHICLE-ID-DISPLAY-R REDEFINES VEHICLE-ID-DISPLAY.
010600     05  VID-DEPOT-CODE           PIC 9(3).
010700     05  VID-FLEET-SEQUENCE       PIC 9(6).
010750*
010760 01  PACKAGE-ID-DISPLAY           PIC 9(9).
010770 01  PACKAGE-ID-DISPLAY-R REDEFINES PACKAGE-ID-DISPLAY.
010780     05  PID-BOOKING-BLOCK        PIC 9(3).
010790     05  PID-BOOKING-SEQUENCE     PIC 9(6).
010800*
010900     COPY VEHMAST.
011000     COPY PKGMAST.
011100*
011200 PROCEDURE DIVISION.
011300*
011400 000-SEED-DISPATCH-FILES.
011500*
011600     OPEN OUTPUT VEHICLE-FILE
011700                 PACKAGE-FILE
011800                 RTECTL.
011900     MOVE ZERO TO VEHICLES-SEEDED.
012000     MOVE ZERO TO PACKAGES-SEEDED.
012100     PERFORM 100-SEED-VEHICLES.
012200     PERFORM 200-SEED-PACKAGES.
012300     PERFORM 300-SEED-ROUTE-CONTROL.
012400     CLOSE VEHICLE-FILE
012500           PACKAGE-FILE
012600           RTECTL.
012700     MOVE VEHICLES-SEEDED TO VEHICLES-SEEDED-EDIT.
012800     MOVE PACKAGES-SEEDED TO PACKAGES-SEEDED-EDIT.
012900     DISPLAY "DSP5000 - VEHICLES SEEDED: "
013000         VEHICLES-SEEDED-EDIT.
013100     DISPLAY "DSP5000 - PACKAGES SEEDED: "
013200         PACKAGES-SEEDED-EDIT.
013300     DISPLAY "DSP5000 - RTECTL PRIMED AT ROUTE ID 1".
013400     STOP RUN.
013500*
013600 100-SEED-VEHICLES.
013700*
013800*    VEH 1001 IS THE NORMAL-CAPACITY TRUCK -- SCENARIO 1.
013900     MOVE 1001          TO VEH-ID.
014000     MOVE "ABC-1234"    TO VEH-LICENSE-PLATE.
014100     MOVE 1000.00       TO VEH-CAPACITY-KG.
014200     MOVE 0.00          TO VEH-CURRENT-LOAD-KG.
014300     MOVE "AVAILABLE"   TO VEH-STATUS.
014400     PERFORM 110-WRITE-VEHICLE-RECORD.
014500*
014600*    VEH 1002 IS THE SMALL-CAPACITY TRUCK -- SCENARIO 2, USED TO
014700*    PROVE DSP2000 REJECTS AN OVERLOADED ASSIGNMENT.
014800     MOVE 1002          TO VEH-ID.
014900     MOVE "XYZ-9999"    TO VEH-LICENSE-PLATE.
015000     MOVE 50.00         TO VEH-CAPACITY-KG.
015100     MOVE 0.00          TO VEH-CURRENT-LOAD-KG.
015200     MOVE "AVAILABLE"   TO VEH-STATUS.
015300     PERFORM 110-WRITE-VEHICLE-RECORD.
015400*
015500 110-WRITE-VEHICLE-RECORD.
015600*
015700     COMPUTE VEH-RR-NUMBER = VEH-ID - 1000.
015800     MOVE VEH-ID TO VEHICLE-ID-DISPLAY.
015900     WRITE VEHICLE-RECORD-AREA FROM VEHICLE-MASTER-RECORD
016000         INVALID KEY
016100             DISPLAY "WRITE ERROR ON VEHFILE, DEPOT "
016200                 VID-DEPOT-CODE " FLEET SEQ "
016300                 VID-FLEET-SEQUENCE
016400         NOT INVALID KEY
016500             ADD 1 TO VEHICLES-SEEDED.
016600*
016700 200-SEED-PACKAGES.
016800*
016900*    PKG 100001-100003 ARE THE NORMAL LOAD FOR VEH 1001 --
017000*    SCENARIO 1.  TOTAL WEIGHT 450.00 FITS INSIDE 1000.00 KG.
017100     MOVE 100001           TO PKG-ID.
017200     MOVE "100 MAIN ST, SPRINGFIELD" TO PKG-DELIVERY-ADDRESS.
017300     MOVE 200.00           TO PKG-WEIGHT-KG.
017400     MOVE "CREATED"        TO PKG-STATUS.
017500     MOVE 20260815120000   TO PKG-DEADLINE.
017600     MOVE ZERO             TO PKG-ROUTE-ID.
017700     PERFORM 210-WRITE-PACKAGE-RECORD.
017800*
017900     MOVE 100002           TO PKG-ID.
018000     MOVE "200 MAIN ST, SPRINGFIELD" TO PKG-DELIVERY-ADDRESS.
018100     MOVE 150.00           TO PKG-WEIGHT-KG.
018200     MOVE "CREATED"        TO PKG-STATUS.
018300     MOVE 20260810080000   TO PKG-DEADLINE.
018400     MOVE ZERO             TO PKG-ROUTE-ID.
018500     PERFORM 210-WRITE-PACKAGE-RECORD.
019000*
019100     MOVE 100003           TO PKG-ID.
019200     MOVE "300 MAIN ST, SPRINGFIELD" TO PKG-DELIVERY-ADDRESS.
019300     MOVE 100.00           TO PKG-WEIGHT-KG.
019400     MOVE "CREATED"        TO PKG-STATUS.
019500     MOVE 20260812150000   TO PKG-DEADLINE.
019600     MOVE ZERO             TO PKG-ROUTE-ID.
019700     PERFORM 210-WRITE-PACKAGE-RECORD.
019800*
019900*    PKG 100004 IS TOO HEAVY FOR VEH 1002'S REMAINING CAPACITY --
020000*    SCENARIO 2.  75.00 KG AGAINST A 50.00 KG TRUCK.
020100     MOVE 100004           TO PKG-ID.
020200     MOVE "400 MAIN ST, SPRINGFIELD" TO PKG-DELIVERY-ADDRESS.
020300     MOVE 75.00            TO PKG-WEIGHT-KG.
020400     MOVE "CREATED"        TO PKG-STATUS.
020500     MOVE 20260811090000   TO PKG-DEADLINE.
020600     MOVE ZERO             TO PKG-ROUTE-ID.
020700     PERFORM 210-WRITE-PACKAGE-RECORD.
020800*
020900*    PKG 100005 IS ALREADY DELIVERED -- SCENARIO 3, FOR DSP3000
021000*    TO PROVE A DELIVERED PACKAGE CANNOT BE REKEYED ANYWHERE.
021100     MOVE 100005           TO PKG-ID.
021200     MOVE "500 MAIN ST, SPRINGFIELD" TO PKG-DELIVERY-ADDRESS.
021300     MOVE 50.00            TO PKG-WEIGHT-KG.
021400     MOVE "DELIVERED"      TO PKG-STATUS.
021500     MOVE 20260801000000   TO PKG-DEADLINE.
021600     MOVE ZERO             TO PKG-ROUTE-ID.
021700     PERFORM 210-WRITE-PACKAGE-RECORD.
021800*
021900 210-WRITE-PACKAGE-RECORD.
022000*
022100     COMPUTE PKG-RR-NUMBER = PKG-ID - 100000.
022150     MOVE PKG-ID TO PACKAGE-ID-DISPLAY.
022200     WRITE PACKAGE-RECORD-AREA FROM PACKAGE-MASTER-RECORD
022300         INVALID KEY
022400             DISPLAY "WRITE ERROR ON PKGFILE, BOOKING BLOCK "
022450                 PID-BOOKING-BLOCK " SEQUENCE "
022460                 PID-BOOKING-SEQUENCE
022600         NOT INVALID KEY
022700             ADD 1 TO PACKAGES-SEEDED.
022800*
022900 300-SEED-ROUTE-CONTROL.
023000*
023100     WRITE RTECTL-RECORD-AREA FROM NEXT-ROUTE-ID.
023200     IF NOT RTECTL-SUCCESSFUL
023300         DISPLAY "WRITE ERROR ON RTECTL"
023400         DISPLAY "FILE STATUS CODE IS " RTECTL-FILE-STATUS.
